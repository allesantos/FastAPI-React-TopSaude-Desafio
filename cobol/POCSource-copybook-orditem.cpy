000100*****************************************************************
000200*
000300*   COPYBOOK:  ORDITEM
000400*
000500*   ORDER ITEM OUTPUT RECORD.  FIXED LENGTH 60.  ONE RECORD
000600*   PER LINE ITEM OF AN ACCEPTED ORDER, WRITTEN AS SOON AS
000700*   THE ORDER IS ACCEPTED - AN ITEM'S CONTENT NEVER CHANGES
000800*   AFTER ACCEPTANCE, UNLIKE THE ORDER'S STATUS, SO THERE IS
000900*   NO NEED TO HOLD THESE IN TABLE FOR END OF RUN.
001000*
001100*        COPY ORDITEM REPLACING ==:TAG:== BY ==ITM-OUT==.
001200*
001300* 1991-05-14  RBT  ORIGINAL LAYOUT.                       TS0052
001400* 1998-12-21  LMF  Y2K REVIEW - NO DATE FIELDS ON THIS     TSY2K07
001500*                  RECORD, NO CHANGE REQUIRED.
001600*****************************************************************
001700
001800 01  :TAG:-REC.
001900*    OWNING ORDER NUMBER.
002000     05  :TAG:-ORDER-ID             PIC 9(6).
002100*    PRODUCT NUMBER.
002200     05  :TAG:-PRODUCT-ID           PIC 9(6).
002300*    PRICE CAPTURED FROM THE PRODUCT MASTER AT ACCEPTANCE TIME.
002400     05  :TAG:-UNIT-PRICE           PIC 9(8)V99.
002500*    UNITS ORDERED.
002600     05  :TAG:-QUANTITY             PIC 9(4).
002700*    UNIT PRICE TIMES QUANTITY - EXACT, NO ROUNDING.
002800     05  :TAG:-LINE-TOTAL           PIC S9(8)V99.
002900*    RESERVED FOR FUTURE USE.
003000     05  FILLER                     PIC X(24).
