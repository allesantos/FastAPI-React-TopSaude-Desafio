000100*****************************************************************
000200*
000300*   COPYBOOK:  ORDMSTR
000400*
000500*   ORDER OUTPUT RECORD.  FIXED LENGTH 80.  WRITTEN ONCE PER
000600*   ACCEPTED ORDER, AT END OF RUN, WITH THE ORDER'S FINAL
000700*   STATUS (CREATED / PAID / CANCELLED) AFTER ALL LIFECYCLE
000800*   TRANSACTIONS IN THE RUN HAVE BEEN APPLIED.  THE SAME
000900*   LAYOUT BACKS BOTH THE IN-MEMORY ORDER TABLE ENTRY AND THE
001000*   ORDERS-OUT FD, VIA THE :TAG: REPLACEMENT.
001100*
001200*        COPY ORDMSTR REPLACING ==:TAG:== BY ==ORD-OUT==.
001300*
001400* 1991-05-14  RBT  ORIGINAL LAYOUT.                       TS0052
001500* 1994-11-09  RBT  ADDED ORD-IDEMP-KEY FOR DUPLICATE       TS0118
001600*                  REQUEST DETECTION.
001700* 1998-12-21  LMF  Y2K REVIEW - NO DATE FIELDS ON THIS     TSY2K07
001800*                  RECORD, NO CHANGE REQUIRED.
001900*****************************************************************
002000
002100 01  :TAG:-REC.
002200*    ASSIGNED ORDER NUMBER - SEQUENTIAL WITHIN THE RUN.
002300     05  :TAG:-ID                   PIC 9(6).
002400*    CUSTOMER NUMBER THE ORDER BELONGS TO.
002500     05  :TAG:-CUST-ID              PIC 9(6).
002600*    SUM OF LINE TOTALS, 2 DECIMALS, SIGNED.
002700     05  :TAG:-TOTAL-AMOUNT         PIC S9(8)V99.
002800*    CREATED / PAID / CANCELLED.
002900     05  :TAG:-STATUS               PIC X(10).
003000         88  :TAG:-IS-CREATED            VALUE 'CREATED'.
003100         88  :TAG:-IS-PAID               VALUE 'PAID'.
003200         88  :TAG:-IS-CANCELLED          VALUE 'CANCELLED'.
003300*    IDEMPOTENCY KEY CARRIED FROM THE REQUEST HEADER.
003400     05  :TAG:-IDEMP-KEY            PIC X(20).
003500*    RESERVED FOR FUTURE USE.
003600     05  FILLER                     PIC X(28).
