000100*****************************************************************
000200*
000300*   COPYBOOK:  PRODMSTR
000400*
000500*   PRODUCT MASTER RECORD - HEALTH-PRODUCTS CATALOG.  ONE
000600*   RECORD PER STOCKED ITEM.  FIXED LENGTH 80.  USED FOR THE
000700*   PRODUCTS-IN MASTER (SORTED ASCENDING BY :TAG:-ID BEFORE
000800*   THIS RUN) AND FOR THE PRODUCTS-OUT MASTER WRITTEN AT
000900*   END-OF-RUN WITH THE UPDATED STOCK-ON-HAND.  INVOKE WITH
001000*   THE :TAG: REPLACEMENT SO THE SAME LAYOUT SERVES BOTH THE
001100*   INPUT FD AND THE OUTPUT FD WITHOUT TWO COPYBOOKS TO KEEP
001200*   IN STEP.
001300*
001400*        COPY PRODMSTR REPLACING ==:TAG:== BY ==PRD-IN==.
001500*        COPY PRODMSTR REPLACING ==:TAG:== BY ==PRD-OUT==.
001600*
001700* 1991-04-02  RBT  ORIGINAL LAYOUT - TICKET TS-0041.      TS0041
001800* 1994-11-09  RBT  ADDED PROD-ACTIVE FLAG.                TS0118
001900* 1998-12-21  LMF  Y2K REVIEW - NO DATE FIELDS ON THIS    TSY2K07
002000*                  RECORD, NO CHANGE REQUIRED.
002100* 2003-06-17  DJV  WIDENED FILLER FOR FUTURE WAREHOUSE    TS0290
002200*                  LOCATION CODE.
002300*****************************************************************
002400
002500 01  :TAG:-REC.
002600*    PRODUCT NUMBER - MUST BE GREATER THAN ZERO.
002700     05  :TAG:-ID                   PIC 9(6).
002800*    UNIQUE STOCK-KEEPING-UNIT CODE FOR THE ITEM.
002900     05  :TAG:-SKU                  PIC X(12).
003000*    CATALOG DESCRIPTION - MUST NOT BE BLANK.
003100     05  :TAG:-NAME                 PIC X(30).
003200*    UNIT SELLING PRICE, 2 DECIMALS, MUST BE GREATER THAN ZERO.
003300     05  :TAG:-PRICE                PIC 9(8)V99.
003400*    UNITS PRESENTLY ON HAND - NEVER NEGATIVE.
003500     05  :TAG:-STOCK-QTY            PIC 9(6).
003600*    ACTIVE/INACTIVE SWITCH FOR THE CATALOG ITEM.
003700     05  :TAG:-ACTIVE-SW            PIC X(1).
003800         88  :TAG:-IS-ACTIVE             VALUE 'Y'.
003900         88  :TAG:-IS-INACTIVE           VALUE 'N'.
004000*    RESERVED FOR FUTURE USE (WAREHOUSE-LOCATION, ETC).
004100     05  FILLER                     PIC X(15).
