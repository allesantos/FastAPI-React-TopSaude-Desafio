000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      TSORD100.
000030 AUTHOR.          R. B. TAVARES.
000040 INSTALLATION.    TOPSAUDE SISTEMAS - LOGISTICA.
000050 DATE-WRITTEN.    04/02/1991.
000060 DATE-COMPILED.
000070 SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*
000100*   TSORD100  -  ORDER PROCESSING BATCH
000110*
000120*   LOADS THE PRODUCT MASTER AND THE CUSTOMER MASTER INTO TABLE,
000130*   STREAMS THE ORDER-REQUEST TRANSACTION FILE AGAINST THEM, AND
000140*   FOR EACH REQUEST: CHECKS THE IDEMPOTENCY KEY, VALIDATES THE
000150*   CUSTOMER, PRICES AND VALIDATES EVERY LINE ITEM, THEN EITHER
000160*   ACCEPTS THE ORDER (STOCK DECREMENTED, ITEMS WRITTEN) OR
000170*   REJECTS THE WHOLE REQUEST WITH THE FIRST FAILING REASON.
000180*   CANCEL AND PAY TRANSACTIONS ARE APPLIED AGAINST ORDERS
000190*   ACCEPTED EARLIER IN THE SAME RUN.  AT END OF FILE THE UPDATED
000200*   PRODUCT MASTER AND THE ORDER MASTER (FINAL STATUS) ARE
000210*   WRITTEN, AND THE CONTROL REPORT IS PRINTED.
000220*
000230*   CHANGE LOG
000240*   ----------
000250* 1991-04-02  RBT  ORIGINAL PROGRAM FOR NEW ORDER BATCH.    TS0041
000260* 1991-04-19  RBT  ADDED PRODUCT-ACTIVE CHECK AT ORDER      TS0047
000270*                  TIME, PER MERCHANDISING REQUEST.
000280* 1991-07-03  RBT  FIXED STOCK DECREMENT TIMING - ONLY      TS0055
000290*                  AFTER THE WHOLE ORDER VALIDATES.
000300* 1992-02-14  JMS  ADDED IDEMPOTENCY KEY CHECK - DUPLICATE  TS0071
000310*                  TERMINAL SUBMISSIONS WERE DOUBLE-
000320*                  BOOKING STOCK.
000330* 1994-11-09  RBT  SPLIT TXN RECORD INTO H/I VIEWS SO ONE   TS0118
000340*                  ORDER CAN CARRY MANY LINE ITEMS.
000350* 1996-02-08  PQC  ADDED E-MAIL FORMAT EDIT AT LOAD TIME.   TS0156
000360* 1997-08-21  PQC  FIXED E-MAIL EDIT - DOMAIN NEEDS A DOT   TS0171
000370*                  BEFORE THE TOP-LEVEL PART.
000380* 1998-12-21  LMF  YEAR 2000 REVIEW - NO TWO-DIGIT      TSY2K07
000390*                  FIELDS ANYWHERE, NO CHANGE REQUIRED.
000400* 1999-03-02  LMF  Y2K SIGN-OFF RECORDED WITH QA.       TSY2K09
000410* 2001-09-05  DJV  WIDENED DOCUMENT FIELD TO 14 DIGITS      TS0244
000420*                  TO ACCEPT CNPJ ALONGSIDE CPF.
000430* 2002-03-11  DJV  ADDED 'C' AND 'P' TXNS FOR ORDER         TS0265
000440*                  CANCEL AND PAY LIFECYCLE.
000450* 2003-06-17  DJV  WIDENED PRODUCT FILLER FOR FUTURE        TS0290
000460*                  WAREHOUSE CODE - NO LOGIC CHANGE.
000470* 2006-10-30  AFC  ADDED UPSI-0 DETAIL-SUPPRESS SWITCH      TS0318
000480*                  FOR MONTH-END TOTALS-ONLY RUNS.
000490*****************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.    IBM-370.
000540 OBJECT-COMPUTER.    IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 ON STATUS IS TS-SUPPRESS-DETAIL-ON
000580            OFF STATUS IS TS-SUPPRESS-DETAIL-OFF.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT PRODUCTS-IN
000630         ASSIGN TO PRODIN
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-PRODIN-STATUS.
000660
000670     SELECT CUSTOMERS-IN
000680         ASSIGN TO CUSTIN
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-CUSTIN-STATUS.
000710
000720     SELECT ORDERS-TXN
000730         ASSIGN TO ORDTXN
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-ORDTXN-STATUS.
000760
000770     SELECT ORDERS-OUT
000780         ASSIGN TO ORDOUT
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-ORDOUT-STATUS.
000810
000820     SELECT ITEMS-OUT
000830         ASSIGN TO ITEMOUT
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-ITEMOUT-STATUS.
000860
000870     SELECT PRODUCTS-OUT
000880         ASSIGN TO PRODOUT
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-PRODOUT-STATUS.
000910
000920     SELECT REPORT-OUT
000930         ASSIGN TO RPTOUT
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS WS-RPTOUT-STATUS.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990
001000 FD  PRODUCTS-IN
001010     LABEL RECORDS ARE STANDARD.
001020     COPY PRODMSTR REPLACING ==:TAG:== BY ==PRD-IN==.
001030
001040 FD  CUSTOMERS-IN
001050     LABEL RECORDS ARE STANDARD.
001060     COPY CUSTMSTR REPLACING ==:TAG:== BY ==CUS-IN==.
001070
001080 FD  ORDERS-TXN
001090     LABEL RECORDS ARE STANDARD.
001100     COPY ORDTRAN.
001110
001120 FD  ORDERS-OUT
001130     LABEL RECORDS ARE STANDARD.
001140     COPY ORDMSTR REPLACING ==:TAG:== BY ==ORD-OUT==.
001150
001160 FD  ITEMS-OUT
001170     LABEL RECORDS ARE STANDARD.
001180     COPY ORDITEM REPLACING ==:TAG:== BY ==ITM-OUT==.
001190
001200 FD  PRODUCTS-OUT
001210     LABEL RECORDS ARE STANDARD.
001220     COPY PRODMSTR REPLACING ==:TAG:== BY ==PRD-OUT==.
001230
001240 FD  REPORT-OUT
001250     LABEL RECORDS ARE STANDARD.
001260 01  REPORT-RECORD                  PIC X(132).
001270
001280 WORKING-STORAGE SECTION.
001290
001300*****************************************************************
001310*    FILE STATUS CODES - ONE PER FILE, CHECKED AFTER EVERY OPEN
001320*    AND AFTER EVERY READ/WRITE THAT MATTERS TO THIS PROGRAM.
001330*****************************************************************
001340 01  WS-FILE-STATUS-CODES.
001350     05  WS-PRODIN-STATUS           PIC X(2)  VALUE SPACES.
001360     05  WS-CUSTIN-STATUS           PIC X(2)  VALUE SPACES.
001370     05  WS-ORDTXN-STATUS           PIC X(2)  VALUE SPACES.
001380     05  WS-ORDOUT-STATUS           PIC X(2)  VALUE SPACES.
001390     05  WS-ITEMOUT-STATUS          PIC X(2)  VALUE SPACES.
001400     05  WS-PRODOUT-STATUS          PIC X(2)  VALUE SPACES.
001410     05  WS-RPTOUT-STATUS           PIC X(2)  VALUE SPACES.
001420     05  FILLER                     PIC X(8)  VALUE SPACES.
001430
001440*****************************************************************
001450*    RUN SWITCHES.
001460*****************************************************************
001470 01  WS-SWITCHES.
001480     05  WS-PRODIN-EOF-SW           PIC X(1)  VALUE 'N'.
001490         88  WS-PRODIN-EOF                    VALUE 'Y'.
001500     05  WS-CUSTIN-EOF-SW           PIC X(1)  VALUE 'N'.
001510         88  WS-CUSTIN-EOF                    VALUE 'Y'.
001520     05  WS-TXN-EOF-SW              PIC X(1)  VALUE 'N'.
001530         88  WS-TXN-EOF                       VALUE 'Y'.
001540     05  WS-PROD-VALID-SW           PIC X(1)  VALUE 'Y'.
001550         88  WS-PROD-VALID                    VALUE 'Y'.
001560     05  WS-CUST-VALID-SW           PIC X(1)  VALUE 'Y'.
001570         88  WS-CUST-VALID                    VALUE 'Y'.
001580     05  WS-EMAIL-VALID-SW          PIC X(1)  VALUE 'Y'.
001590         88  WS-EMAIL-IS-VALID                VALUE 'Y'.
001600     05  WS-DOC-VALID-SW            PIC X(1)  VALUE 'Y'.
001610         88  WS-DOC-IS-VALID                  VALUE 'Y'.
001620     05  WS-PROD-FOUND-SW           PIC X(1)  VALUE 'N'.
001630         88  WS-PROD-FOUND                    VALUE 'Y'.
001640     05  WS-CUST-FOUND-SW           PIC X(1)  VALUE 'N'.
001650         88  WS-CUST-FOUND                    VALUE 'Y'.
001660     05  WS-DUP-FOUND-SW            PIC X(1)  VALUE 'N'.
001670         88  WS-DUP-FOUND                     VALUE 'Y'.
001680     05  WS-ITEM-REJECT-SW          PIC X(1)  VALUE 'N'.
001690         88  WS-ITEM-REJECTED                 VALUE 'Y'.
001700     05  FILLER                     PIC X(10) VALUE SPACES.
001710
001720*****************************************************************
001730*    PRODUCT MASTER TABLE - LOADED ONCE, SEARCHED BY PROD-ID,
001740*    STOCK-ON-HAND UPDATED IN PLACE AS ORDERS ARE ACCEPTED,
001750*    REWRITTEN TO PRODUCTS-OUT AT END OF RUN.
001760*****************************************************************
001770 01  WS-PROD-TABLE.
001780     05  FILLER                     PIC X(1)  VALUE SPACE.
001790     05  WS-PROD-COUNT              PIC S9(4) COMP VALUE 0.
001800     05  WS-PROD-ENTRY OCCURS 2000 TIMES
001810             ASCENDING KEY IS WS-PROD-ID
001820             INDEXED BY PRD-IDX.
001830         10  WS-PROD-ID             PIC 9(6).
001840         10  WS-PROD-SKU            PIC X(12).
001850         10  WS-PROD-NAME           PIC X(30).
001860         10  WS-PROD-PRICE          PIC 9(8)V99.
001870         10  WS-PROD-STOCK-QTY      PIC 9(6).
001880         10  WS-PROD-ACTIVE-SW      PIC X(1).
001890             88  WS-PROD-IS-ACTIVE        VALUE 'Y'.
001900         10  FILLER                 PIC X(15).
001910
001920*****************************************************************
001930*    CUSTOMER MASTER TABLE - LOADED ONCE, SEARCHED BY CUST-ID.
001940*****************************************************************
001950 01  WS-CUST-TABLE.
001960     05  FILLER                     PIC X(1)  VALUE SPACE.
001970     05  WS-CUST-COUNT              PIC S9(4) COMP VALUE 0.
001980     05  WS-CUST-ENTRY OCCURS 2000 TIMES
001990             ASCENDING KEY IS WS-CUST-ID
002000             INDEXED BY CUS-IDX.
002010         10  WS-CUST-ID             PIC 9(6).
002020         10  WS-CUST-NAME           PIC X(30).
002030         10  WS-CUST-EMAIL          PIC X(40).
002040         10  WS-CUST-DOCUMENT       PIC X(14).
002050         10  WS-CUST-ACTIVE-SW      PIC X(1).
002060             88  WS-CUST-IS-ACTIVE        VALUE 'Y'.
002070         10  FILLER                 PIC X(9).
002080
002090*****************************************************************
002100*    ORDER TABLE - ONE ENTRY PER ACCEPTED ORDER, HELD IN MEMORY
002110*    FOR THE WHOLE RUN BECAUSE A LINE-SEQUENTIAL FILE CANNOT BE
002120*    REWRITTEN AND A LATER CANCEL/PAY TXN CAN CHANGE THE STATUS
002130*    OF AN ORDER ACCEPTED EARLIER IN THE SAME RUN.  THE TABLE
002140*    SUBSCRIPT IS THE ORDER NUMBER ITSELF, SO A CANCEL OR PAY
002150*    TXN IS LOCATED BY DIRECT INDEXING, NOT BY SEARCH.
002160*****************************************************************
002170 01  WS-ORDER-TABLE.
002180     05  FILLER                     PIC X(1)  VALUE SPACE.
002190     05  WS-ORDER-COUNT             PIC S9(4) COMP VALUE 0.
002200     05  WS-ORDER-ENTRY OCCURS 5000 TIMES
002210             INDEXED BY ORD-IDX.
002220         10  WS-ORD-ID              PIC 9(6).
002230         10  WS-ORD-CUST-ID         PIC 9(6).
002240         10  WS-ORD-TOTAL-AMOUNT    PIC S9(8)V99.
002250         10  WS-ORD-STATUS          PIC X(10).
002260             88  WS-ORD-IS-CREATED        VALUE 'CREATED'.
002270             88  WS-ORD-IS-PAID           VALUE 'PAID'.
002280             88  WS-ORD-IS-CANCELLED      VALUE 'CANCELLED'.
002290         10  WS-ORD-IDEMP-KEY       PIC X(20).
002300         10  FILLER                 PIC X(28).
002310
002320 01  WS-NEXT-ORDER-NUM             PIC 9(6) COMP VALUE 0.
002330 01  WS-LOOKUP-PROD-ID             PIC 9(6) VALUE 0.
002340 01  WS-LOOKUP-CUST-ID            PIC 9(6) VALUE 0.
002350 01  WS-ASSIGNED-ORDER-ID          PIC 9(6) VALUE 0.
002360
002370*****************************************************************
002380*    CURRENT REQUEST WORK AREA - BUILT FROM ONE 'H' RECORD AND
002390*    THE 'I' RECORDS THAT FOLLOW IT, CONSUMED BY 250-SERIES.
002400*****************************************************************
002410 01  WS-CURRENT-REQUEST.
002420     05  FILLER                     PIC X(1)  VALUE SPACE.
002430     05  WS-REQ-ID                  PIC 9(6)  VALUE 0.
002440     05  WS-REQ-CUST-ID             PIC 9(6)  VALUE 0.
002450     05  WS-REQ-IDEMP-KEY           PIC X(20) VALUE SPACES.
002460     05  WS-REQ-TOTAL-AMT           PIC S9(9)V99 VALUE 0.
002470     05  WS-REQ-REJECT-REASON       PIC X(24) VALUE SPACES.
002480     05  WS-REQ-ITEM-COUNT          PIC S9(4) COMP VALUE 0.
002490     05  WS-REQ-ITEM OCCURS 999 TIMES INDEXED BY ITM-IDX.
002500         10  WS-REQ-ITEM-PROD-ID    PIC 9(6).
002510         10  WS-REQ-ITEM-QTY        PIC 9(4).
002520         10  WS-REQ-ITEM-PRICE      PIC 9(8)V99.
002530         10  WS-REQ-ITEM-LINE-TOTAL PIC S9(8)V99.
002540
002550 01  WS-DISPOSITION                PIC X(12) VALUE SPACES.
002560 01  WS-RPT-ORDER-TOTAL            PIC S9(9)V99 VALUE 0.
002570
002580*****************************************************************
002590*    E-MAIL EDIT WORK AREA - 160 SERIES.
002600*****************************************************************
002610 01  WS-EMAIL-WORK.
002620     05  WS-EMAIL-AT-POS            PIC S9(4) COMP VALUE 0.
002630     05  WS-EMAIL-END               PIC S9(4) COMP VALUE 0.
002640     05  WS-EMAIL-DOM-START         PIC S9(4) COMP VALUE 0.
002650     05  WS-EMAIL-LAST-DOT          PIC S9(4) COMP VALUE 0.
002660     05  WS-EMAIL-TLD-START         PIC S9(4) COMP VALUE 0.
002670     05  WS-EMAIL-TLD-LEN           PIC S9(4) COMP VALUE 0.
002680     05  WS-EMAIL-CHAR              PIC X(1)  VALUE SPACE.
002690     05  WS-I                       PIC S9(4) COMP VALUE 0.
002700     05  FILLER                     PIC X(4)  VALUE SPACES.
002710
002720*****************************************************************
002730*    DOCUMENT (CPF/CNPJ) EDIT WORK AREA - 170 SERIES.
002740*****************************************************************
002750 01  WS-DOC-WORK.
002760     05  WS-DOC-NORM                PIC X(14) VALUE SPACES.
002770     05  WS-DOC-DIGIT-COUNT         PIC S9(4) COMP VALUE 0.
002780     05  WS-DOC-CHAR                PIC X(1)  VALUE SPACE.
002790     05  WS-J                       PIC S9(4) COMP VALUE 0.
002800     05  FILLER                     PIC X(4)  VALUE SPACES.
002810
002820*****************************************************************
002830*    CONTROL TOTALS - PRINTED AT 880.
002840*****************************************************************
002850 01  WS-CONTROL-TOTALS.
002860     05  WS-ORDERS-ACCEPTED-CNT     PIC S9(6) COMP VALUE 0.
002870     05  WS-ORDERS-ACCEPTED-VAL     PIC S9(9)V99 VALUE 0.
002880     05  WS-REQUESTS-REJECTED-CNT   PIC S9(6) COMP VALUE 0.
002890     05  WS-DUPLICATES-CNT          PIC S9(6) COMP VALUE 0.
002900     05  WS-CANCELS-APPLIED-CNT     PIC S9(6) COMP VALUE 0.
002910     05  WS-PAYS-APPLIED-CNT        PIC S9(6) COMP VALUE 0.
002920     05  WS-LIFECYCLE-REJECTED-CNT  PIC S9(6) COMP VALUE 0.
002930     05  FILLER                     PIC X(8)  VALUE SPACES.
002940
002950*****************************************************************
002960*    REPORT LINES.
002970*****************************************************************
002980 01  RPT-TITLE-LINE.
002990     05  FILLER                     PIC X(40) VALUE SPACES.
003000     05  FILLER                     PIC X(33)
003010             VALUE 'TOPSAUDE ORDER PROCESSING REPORT'.
003020     05  FILLER                     PIC X(59) VALUE SPACES.
003030
003040 01  RPT-COLUMN-HDR.
003050     05  FILLER                     PIC X(1)  VALUE SPACES.
003060     05  FILLER                     PIC X(7)  VALUE 'REQ-ID'.
003070     05  FILLER                     PIC X(3)  VALUE SPACES.
003080     05  FILLER                     PIC X(12) VALUE 'DISPOSITION'.
003090     05  FILLER                     PIC X(2)  VALUE SPACES.
003100     05  FILLER                     PIC X(7)  VALUE 'ORDER#'.
003110     05  FILLER                     PIC X(2)  VALUE SPACES.
003120     05  FILLER                     PIC X(13) VALUE 'ORDER-TOTAL'.
003130     05  FILLER                     PIC X(2)  VALUE SPACES.
003140     05  FILLER                     PIC X(24) VALUE 'REASON'.
003150     05  FILLER                     PIC X(59) VALUE SPACES.
003160
003170 01  RPT-DETAIL-LINE.
003180     05  RPT-REQ-ID                 PIC ZZZZZ9.
003190     05  FILLER                     PIC X(3)  VALUE SPACES.
003200     05  RPT-DISPOSITION            PIC X(12).
003210     05  FILLER                     PIC X(2)  VALUE SPACES.
003220     05  RPT-ORDER-ID               PIC ZZZZZ9.
003230     05  FILLER                     PIC X(2)  VALUE SPACES.
003240     05  RPT-ORDER-TOTAL            PIC --,---,--9.99.
003250     05  FILLER                     PIC X(2)  VALUE SPACES.
003260     05  RPT-REASON                 PIC X(24).
003270     05  FILLER                     PIC X(62) VALUE SPACES.
003280
003290 01  RPT-SUMMARY-LINE.
003300     05  RPT-SUM-LABEL              PIC X(30).
003310     05  FILLER                     PIC X(4)  VALUE SPACES.
003320     05  RPT-SUM-COUNT              PIC ZZZ,ZZ9.
003330     05  FILLER                     PIC X(4)  VALUE SPACES.
003340     05  RPT-SUM-VALUE              PIC Z,ZZZ,ZZ9.99.
003350     05  FILLER                     PIC X(75) VALUE SPACES.
003360
003370 PROCEDURE DIVISION.
003380
003390*****************************************************************
003400*    000-MAIN-PROCESSING - OVERALL RUN SEQUENCE.
003410*****************************************************************
003420 000-MAIN-PROCESSING.
003430     PERFORM 700-OPEN-FILES THRU 700-EXIT.
003440     PERFORM 110-READ-PRODUCT-IN THRU 110-EXIT.
003450     PERFORM 100-LOAD-PRODUCT-MASTER THRU 100-EXIT
003460         UNTIL WS-PRODIN-EOF.
003470     PERFORM 151-READ-CUSTOMER-IN THRU 151-EXIT.
003480     PERFORM 150-LOAD-CUSTOMER-MASTER THRU 150-EXIT
003490         UNTIL WS-CUSTIN-EOF.
003500     PERFORM 800-INIT-REPORT THRU 800-EXIT.
003510     PERFORM 230-READ-ORDER-TXN-REC THRU 230-EXIT.
003520     PERFORM 200-PROCESS-ORDER-TXN-FILE THRU 200-EXIT
003530         UNTIL WS-TXN-EOF.
003540     PERFORM 850-WRITE-PRODUCT-MASTER-OUT THRU 850-EXIT
003550         VARYING PRD-IDX FROM 1 BY 1
003560             UNTIL PRD-IDX > WS-PROD-COUNT.
003570     PERFORM 860-WRITE-ORDER-MASTER-OUT THRU 860-EXIT
003580         VARYING ORD-IDX FROM 1 BY 1
003590             UNTIL ORD-IDX > WS-ORDER-COUNT.
003600     PERFORM 880-PRINT-SUMMARY-TOTALS THRU 880-EXIT.
003610     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
003620     GOBACK.
003630
003640*****************************************************************
003650*    100 SERIES - PRODUCT MASTER LOAD.
003660*****************************************************************
003670 100-LOAD-PRODUCT-MASTER.
003680     PERFORM 105-VALIDATE-PRODUCT-REC THRU 105-EXIT.
003690     IF WS-PROD-VALID
003700         PERFORM 108-STORE-PRODUCT-ENTRY THRU 108-EXIT
003710     ELSE
003720         DISPLAY 'TSORD100 - REJECTED PRODUCT RECORD, ID='
003730                 PRD-IN-ID
003740     END-IF.
003750     PERFORM 110-READ-PRODUCT-IN THRU 110-EXIT.
003760 100-EXIT.
003770     EXIT.
003780
003790 105-VALIDATE-PRODUCT-REC.
003800*    1991-04-19 RBT - ADDED THE ACTIVE CHECK IS DONE LATER, AT
003810*    ORDER TIME, NOT HERE - AN INACTIVE PRODUCT STILL LOADS.
003820     MOVE 'Y' TO WS-PROD-VALID-SW.
003830     IF PRD-IN-NAME = SPACES
003840         MOVE 'N' TO WS-PROD-VALID-SW
003850     END-IF.
003860     IF PRD-IN-SKU = SPACES
003870         MOVE 'N' TO WS-PROD-VALID-SW
003880     END-IF.
003890     IF PRD-IN-PRICE NOT > 0
003900         MOVE 'N' TO WS-PROD-VALID-SW
003910     END-IF.
003920 105-EXIT.
003930     EXIT.
003940
003950 108-STORE-PRODUCT-ENTRY.
003960     ADD 1 TO WS-PROD-COUNT.
003970     SET PRD-IDX TO WS-PROD-COUNT.
003980     MOVE PRD-IN-ID          TO WS-PROD-ID (PRD-IDX).
003990     MOVE PRD-IN-SKU         TO WS-PROD-SKU (PRD-IDX).
004000     MOVE PRD-IN-NAME        TO WS-PROD-NAME (PRD-IDX).
004010     MOVE PRD-IN-PRICE       TO WS-PROD-PRICE (PRD-IDX).
004020     MOVE PRD-IN-STOCK-QTY   TO WS-PROD-STOCK-QTY (PRD-IDX).
004030     MOVE PRD-IN-ACTIVE-SW   TO WS-PROD-ACTIVE-SW (PRD-IDX).
004040 108-EXIT.
004050     EXIT.
004060
004070 110-READ-PRODUCT-IN.
004080     READ PRODUCTS-IN
004090         AT END
004100             MOVE 'Y' TO WS-PRODIN-EOF-SW
004110     END-READ.
004120 110-EXIT.
004130     EXIT.
004140
004150*****************************************************************
004160*    150 SERIES - CUSTOMER MASTER LOAD.
004170*****************************************************************
004180 150-LOAD-CUSTOMER-MASTER.
004190     PERFORM 152-VALIDATE-CUSTOMER-REC THRU 152-EXIT.
004200     IF WS-CUST-VALID
004210         PERFORM 153-STORE-CUSTOMER-ENTRY THRU 153-EXIT
004220     ELSE
004230         DISPLAY 'TSORD100 - REJECTED CUSTOMER RECORD, ID='
004240                 CUS-IN-ID
004250     END-IF.
004260     PERFORM 151-READ-CUSTOMER-IN THRU 151-EXIT.
004270 150-EXIT.
004280     EXIT.
004290
004300 151-READ-CUSTOMER-IN.
004310     READ CUSTOMERS-IN
004320         AT END
004330             MOVE 'Y' TO WS-CUSTIN-EOF-SW
004340     END-READ.
004350 151-EXIT.
004360     EXIT.
004370
004380 152-VALIDATE-CUSTOMER-REC.
004390     MOVE 'Y' TO WS-CUST-VALID-SW.
004400     IF CUS-IN-NAME = SPACES
004410         MOVE 'N' TO WS-CUST-VALID-SW
004420     END-IF.
004430     PERFORM 160-EDIT-CUST-EMAIL THRU 160-EXIT.
004440     IF NOT WS-EMAIL-IS-VALID
004450         MOVE 'N' TO WS-CUST-VALID-SW
004460     END-IF.
004470     PERFORM 170-EDIT-CUST-DOCUMENT THRU 170-EXIT.
004480     IF NOT WS-DOC-IS-VALID
004490         MOVE 'N' TO WS-CUST-VALID-SW
004500     END-IF.
004510 152-EXIT.
004520     EXIT.
004530
004540 153-STORE-CUSTOMER-ENTRY.
004550     ADD 1 TO WS-CUST-COUNT.
004560     SET CUS-IDX TO WS-CUST-COUNT.
004570     MOVE CUS-IN-ID          TO WS-CUST-ID (CUS-IDX).
004580     MOVE CUS-IN-NAME        TO WS-CUST-NAME (CUS-IDX).
004590     MOVE CUS-IN-EMAIL       TO WS-CUST-EMAIL (CUS-IDX).
004600     MOVE WS-DOC-NORM        TO WS-CUST-DOCUMENT (CUS-IDX).
004610     MOVE CUS-IN-ACTIVE-SW   TO WS-CUST-ACTIVE-SW (CUS-IDX).
004620 153-EXIT.
004630     EXIT.
004640
004650*****************************************************************
004660*    160 SERIES - E-MAIL FORMAT EDIT (TS0156, CORRECTED TS0171).
004670*    LOCAL-PART '@' DOMAIN-PART '.' TOP-LEVEL-PART (2+ LETTERS).
004680*****************************************************************
004690 160-EDIT-CUST-EMAIL.
004700     MOVE 'Y' TO WS-EMAIL-VALID-SW.
004710     MOVE 0 TO WS-EMAIL-AT-POS.
004720     MOVE 0 TO WS-EMAIL-END.
004730     MOVE 0 TO WS-EMAIL-LAST-DOT.
004740     PERFORM 161-SCAN-EMAIL-AT THRU 161-EXIT
004750         VARYING WS-I FROM 1 BY 1
004760         UNTIL WS-I > 40 OR WS-EMAIL-AT-POS > 0.
004770     IF WS-EMAIL-AT-POS <= 1
004780         MOVE 'N' TO WS-EMAIL-VALID-SW
004790     ELSE
004800         PERFORM 162-EDIT-LOCAL-CHAR THRU 162-EXIT
004810             VARYING WS-I FROM 1 BY 1
004820             UNTIL WS-I >= WS-EMAIL-AT-POS
004830                OR NOT WS-EMAIL-IS-VALID
004840         PERFORM 163-SCAN-EMAIL-END THRU 163-EXIT
004850             VARYING WS-I FROM 40 BY -1
004860             UNTIL WS-I < 1 OR WS-EMAIL-END > 0
004870         COMPUTE WS-EMAIL-DOM-START = WS-EMAIL-AT-POS + 1
004880         IF WS-EMAIL-END < WS-EMAIL-DOM-START
004890             MOVE 'N' TO WS-EMAIL-VALID-SW
004900         ELSE
004910             PERFORM 164-EDIT-DOMAIN-CHAR THRU 164-EXIT
004920                 VARYING WS-I FROM WS-EMAIL-DOM-START BY 1
004930                 UNTIL WS-I > WS-EMAIL-END
004940                    OR NOT WS-EMAIL-IS-VALID
004950             IF WS-EMAIL-LAST-DOT = 0
004960                     OR WS-EMAIL-LAST-DOT = WS-EMAIL-DOM-START
004970                     OR WS-EMAIL-LAST-DOT >= WS-EMAIL-END
004980                 MOVE 'N' TO WS-EMAIL-VALID-SW
004990             ELSE
005000                 COMPUTE WS-EMAIL-TLD-START =
005010                        WS-EMAIL-LAST-DOT + 1
005020                 COMPUTE WS-EMAIL-TLD-LEN =
005030                         WS-EMAIL-END - WS-EMAIL-LAST-DOT
005040                 IF WS-EMAIL-TLD-LEN < 2
005050                     MOVE 'N' TO WS-EMAIL-VALID-SW
005060                 ELSE
005070                     PERFORM 165-EDIT-TLD-CHAR THRU 165-EXIT
005080                         VARYING WS-I FROM WS-EMAIL-TLD-START BY 1
005090                         UNTIL WS-I > WS-EMAIL-END
005100                             OR NOT WS-EMAIL-IS-VALID
005110                 END-IF
005120             END-IF
005130         END-IF
005140     END-IF.
005150 160-EXIT.
005160     EXIT.
005170
005180 161-SCAN-EMAIL-AT.
005190     IF CUS-IN-EMAIL (WS-I:1) = '@'
005200         MOVE WS-I TO WS-EMAIL-AT-POS
005210     END-IF.
005220 161-EXIT.
005230     EXIT.
005240
005250 162-EDIT-LOCAL-CHAR.
005260     MOVE CUS-IN-EMAIL (WS-I:1) TO WS-EMAIL-CHAR.
005270     IF NOT ( (WS-EMAIL-CHAR >= 'A' AND WS-EMAIL-CHAR <= 'Z')
005280          OR (WS-EMAIL-CHAR >= 'a' AND WS-EMAIL-CHAR <= 'z')
005290          OR (WS-EMAIL-CHAR >= '0' AND WS-EMAIL-CHAR <= '9')
005300          OR WS-EMAIL-CHAR = '.' OR WS-EMAIL-CHAR = '_'
005310          OR WS-EMAIL-CHAR = '%' OR WS-EMAIL-CHAR = '+'
005320          OR WS-EMAIL-CHAR = '-' )
005330         MOVE 'N' TO WS-EMAIL-VALID-SW
005340     END-IF.
005350 162-EXIT.
005360     EXIT.
005370
005380 163-SCAN-EMAIL-END.
005390     IF CUS-IN-EMAIL (WS-I:1) NOT = SPACE
005400         MOVE WS-I TO WS-EMAIL-END
005410     END-IF.
005420 163-EXIT.
005430     EXIT.
005440
005450 164-EDIT-DOMAIN-CHAR.
005460     MOVE CUS-IN-EMAIL (WS-I:1) TO WS-EMAIL-CHAR.
005470     IF WS-EMAIL-CHAR = '.'
005480         MOVE WS-I TO WS-EMAIL-LAST-DOT
005490     END-IF.
005500     IF NOT ( (WS-EMAIL-CHAR >= 'A' AND WS-EMAIL-CHAR <= 'Z')
005510          OR (WS-EMAIL-CHAR >= 'a' AND WS-EMAIL-CHAR <= 'z')
005520          OR (WS-EMAIL-CHAR >= '0' AND WS-EMAIL-CHAR <= '9')
005530          OR WS-EMAIL-CHAR = '.' OR WS-EMAIL-CHAR = '-' )
005540         MOVE 'N' TO WS-EMAIL-VALID-SW
005550     END-IF.
005560 164-EXIT.
005570     EXIT.
005580
005590 165-EDIT-TLD-CHAR.
005600     MOVE CUS-IN-EMAIL (WS-I:1) TO WS-EMAIL-CHAR.
005610     IF NOT ( (WS-EMAIL-CHAR >= 'A' AND WS-EMAIL-CHAR <= 'Z')
005620          OR (WS-EMAIL-CHAR >= 'a' AND WS-EMAIL-CHAR <= 'z') )
005630         MOVE 'N' TO WS-EMAIL-VALID-SW
005640     END-IF.
005650 165-EXIT.
005660     EXIT.
005670
005680*****************************************************************
005690*    170 SERIES - CPF/CNPJ DOCUMENT EDIT (TS0244).  PUNCTUATION
005700*    IS STRIPPED AND THE DIGITS LEFT-JUSTIFIED; 11 DIGITS MEANS
005710*    A CPF, 14 DIGITS MEANS A CNPJ, ANYTHING ELSE IS REJECTED.
005720*****************************************************************
005730 170-EDIT-CUST-DOCUMENT.
005740     MOVE SPACES TO WS-DOC-NORM.
005750     MOVE 0 TO WS-DOC-DIGIT-COUNT.
005760     PERFORM 171-COPY-DOC-DIGIT THRU 171-EXIT
005770         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 14.
005780     IF WS-DOC-DIGIT-COUNT = 11 OR WS-DOC-DIGIT-COUNT = 14
005790         MOVE 'Y' TO WS-DOC-VALID-SW
005800     ELSE
005810         MOVE 'N' TO WS-DOC-VALID-SW
005820     END-IF.
005830 170-EXIT.
005840     EXIT.
005850
005860 171-COPY-DOC-DIGIT.
005870     MOVE CUS-IN-DOCUMENT (WS-J:1) TO WS-DOC-CHAR.
005880     IF WS-DOC-CHAR >= '0' AND WS-DOC-CHAR <= '9'
005890         ADD 1 TO WS-DOC-DIGIT-COUNT
005900         IF WS-DOC-DIGIT-COUNT <= 14
005910             MOVE WS-DOC-CHAR TO
005920                 WS-DOC-NORM (WS-DOC-DIGIT-COUNT:1)
005930         END-IF
005940     END-IF.
005950 171-EXIT.
005960     EXIT.
005970
005980*****************************************************************
005990*    200 SERIES - ORDER-REQUEST TRANSACTION FILE DRIVER.  A 'H'
006000*    RECORD OPENS A REQUEST, THE 'I' RECORDS THAT FOLLOW IT ARE
006010*    ITS LINE ITEMS; A 'C' OR 'P' RECORD IS APPLIED AGAINST AN
006020*    ORDER ACCEPTED EARLIER IN THIS SAME RUN.
006030*****************************************************************
006040 200-PROCESS-ORDER-TXN-FILE.
006050     EVALUATE TRUE
006060         WHEN TXN-IS-HEADER
006070             PERFORM 205-START-NEW-REQUEST THRU 205-EXIT
006080             PERFORM 230-READ-ORDER-TXN-REC THRU 230-EXIT
006090             PERFORM 210-ACCUMULATE-ITEMS THRU 210-EXIT
006100                 UNTIL WS-TXN-EOF OR NOT TXN-IS-ITEM
006110             PERFORM 250-PROCESS-ORDER-REQUEST THRU 250-EXIT
006120         WHEN TXN-IS-CANCEL
006130             PERFORM 400-APPLY-CANCEL-TXN THRU 400-EXIT
006140             PERFORM 230-READ-ORDER-TXN-REC THRU 230-EXIT
006150         WHEN TXN-IS-PAY
006160             PERFORM 450-APPLY-PAY-TXN THRU 450-EXIT
006170             PERFORM 230-READ-ORDER-TXN-REC THRU 230-EXIT
006180         WHEN OTHER
006190             DISPLAY 'TSORD100 - STRAY TXN RECORD IGNORED, TYPE='
006200                     TXN-TYPE
006210             PERFORM 230-READ-ORDER-TXN-REC THRU 230-EXIT
006220     END-EVALUATE.
006230 200-EXIT.
006240     EXIT.
006250
006260 205-START-NEW-REQUEST.
006270     MOVE TXN-REQ-ID      TO WS-REQ-ID.
006280     MOVE TXN-CUST-ID     TO WS-REQ-CUST-ID.
006290     MOVE TXN-IDEMP-KEY   TO WS-REQ-IDEMP-KEY.
006300     MOVE 0      TO WS-REQ-ITEM-COUNT.
006310     MOVE 0      TO WS-REQ-TOTAL-AMT.
006320     MOVE SPACES TO WS-REQ-REJECT-REASON.
006330     MOVE 'N'    TO WS-ITEM-REJECT-SW.
006340 205-EXIT.
006350     EXIT.
006360
006370 210-ACCUMULATE-ITEMS.
006380     ADD 1 TO WS-REQ-ITEM-COUNT.
006390     IF WS-REQ-ITEM-COUNT <= 999
006400         SET ITM-IDX TO WS-REQ-ITEM-COUNT
006410         MOVE TXN-PROD-ID  TO WS-REQ-ITEM-PROD-ID (ITM-IDX)
006420         MOVE TXN-QUANTITY TO WS-REQ-ITEM-QTY (ITM-IDX)
006430     END-IF.
006440     PERFORM 230-READ-ORDER-TXN-REC THRU 230-EXIT.
006450 210-EXIT.
006460     EXIT.
006470
006480 230-READ-ORDER-TXN-REC.
006490     READ ORDERS-TXN
006500         AT END
006510             MOVE 'Y' TO WS-TXN-EOF-SW
006520     END-READ.
006530 230-EXIT.
006540     EXIT.
006550
006560*****************************************************************
006570*    250 SERIES - APPLIES THE SIX CHECKS, IN ORDER, TO ONE
006580*    ORDER REQUEST: IDEMPOTENCY, CUSTOMER EXISTS, CUSTOMER
006590*    ACTIVE, PER-ITEM PRICING, ORDER-LEVEL VALIDATION, THEN
006600*    EITHER ACCEPTS OR REJECTS THE WHOLE REQUEST.
006610*****************************************************************
006620 250-PROCESS-ORDER-REQUEST.
006630     PERFORM 540-FIND-DUPLICATE-IDEMP-KEY THRU 540-EXIT.
006640     IF WS-DUP-FOUND
006650         MOVE 'DUPLICATE'   TO WS-DISPOSITION
006660         MOVE SPACES        TO WS-REQ-REJECT-REASON
006670         ADD 1 TO WS-DUPLICATES-CNT
006680         PERFORM 810-WRITE-DETAIL-LINE THRU 810-EXIT
006690     ELSE
006700         MOVE WS-REQ-CUST-ID TO WS-LOOKUP-CUST-ID
006710         PERFORM 520-FIND-CUSTOMER-BY-ID THRU 520-EXIT
006720         IF NOT WS-CUST-FOUND
006730             MOVE 'CUSTOMER NOT FOUND' TO WS-REQ-REJECT-REASON
006740             PERFORM 270-REJECT-REQUEST THRU 270-EXIT
006750         ELSE
006760             IF NOT WS-CUST-IS-ACTIVE (CUS-IDX)
006770                 MOVE 'CUSTOMER INACTIVE' TO WS-REQ-REJECT-REASON
006780                 PERFORM 270-REJECT-REQUEST THRU 270-EXIT
006790             ELSE
006800                 PERFORM 310-VALIDATE-AND-PRICE-ITEM THRU 310-EXIT
006810                     VARYING ITM-IDX FROM 1 BY 1
006820                     UNTIL ITM-IDX > WS-REQ-ITEM-COUNT
006830                         OR WS-ITEM-REJECTED
006840                 IF WS-ITEM-REJECTED
006850                     PERFORM 270-REJECT-REQUEST THRU 270-EXIT
006860                 ELSE
006870                     PERFORM 360-VALIDATE-ORDER-LEVEL
006880                         THRU 360-EXIT
006890                     IF WS-REQ-REJECT-REASON NOT = SPACES
006900                         PERFORM 270-REJECT-REQUEST THRU 270-EXIT
006910                     ELSE
006920                         PERFORM 600-ASSIGN-NEW-ORDER
006930                             THRU 600-EXIT
006940                     END-IF
006950                 END-IF
006960             END-IF
006970         END-IF
006980     END-IF.
006990 250-EXIT.
007000     EXIT.
007010
007020 270-REJECT-REQUEST.
007030     MOVE 'REJECTED' TO WS-DISPOSITION.
007040     MOVE 0 TO WS-ASSIGNED-ORDER-ID.
007050     MOVE 0 TO WS-RPT-ORDER-TOTAL.
007060     ADD 1 TO WS-REQUESTS-REJECTED-CNT.
007070     PERFORM 810-WRITE-DETAIL-LINE THRU 810-EXIT.
007080 270-EXIT.
007090     EXIT.
007100
007110*****************************************************************
007120*    310/320 - ONE LINE ITEM: PRODUCT MUST EXIST, BE ACTIVE, AND
007130*    HAVE ENOUGH STOCK, THEN IT IS PRICED FROM THE PRODUCT
007140*    MASTER AND ADDED INTO THE REQUEST TOTAL.  THE FIRST ITEM TO
007150*    FAIL STOPS THE LOOP - NO STOCK HAS BEEN TOUCHED YET.
007160*****************************************************************
007170 310-VALIDATE-AND-PRICE-ITEM.
007180     MOVE WS-REQ-ITEM-PROD-ID (ITM-IDX) TO WS-LOOKUP-PROD-ID.
007190     IF WS-REQ-ITEM-QTY (ITM-IDX) NOT > 0
007200         MOVE 'INVALID ORDER ITEM' TO WS-REQ-REJECT-REASON
007210         MOVE 'Y' TO WS-ITEM-REJECT-SW
007220     ELSE
007230         PERFORM 500-FIND-PRODUCT-BY-ID THRU 500-EXIT
007240         IF NOT WS-PROD-FOUND
007250             MOVE 'PRODUCT NOT FOUND' TO WS-REQ-REJECT-REASON
007260             MOVE 'Y' TO WS-ITEM-REJECT-SW
007270         ELSE
007280             IF NOT WS-PROD-IS-ACTIVE (PRD-IDX)
007290                 MOVE 'PRODUCT INACTIVE' TO WS-REQ-REJECT-REASON
007300                 MOVE 'Y' TO WS-ITEM-REJECT-SW
007310             ELSE
007320                 IF WS-PROD-STOCK-QTY (PRD-IDX)
007330                         < WS-REQ-ITEM-QTY (ITM-IDX)
007340                     MOVE 'INSUFFICIENT STOCK' TO
007350                         WS-REQ-REJECT-REASON
007360                     MOVE 'Y' TO WS-ITEM-REJECT-SW
007370                 ELSE
007380                     PERFORM 320-PRICE-ORDER-ITEM THRU 320-EXIT
007390                 END-IF
007400             END-IF
007410         END-IF
007420     END-IF.
007430 310-EXIT.
007440     EXIT.
007450
007460 320-PRICE-ORDER-ITEM.
007470     MOVE WS-PROD-PRICE (PRD-IDX) TO WS-REQ-ITEM-PRICE (ITM-IDX).
007480     COMPUTE WS-REQ-ITEM-LINE-TOTAL (ITM-IDX) =
007490         WS-REQ-ITEM-PRICE (ITM-IDX) * WS-REQ-ITEM-QTY (ITM-IDX).
007500     ADD WS-REQ-ITEM-LINE-TOTAL (ITM-IDX) TO WS-REQ-TOTAL-AMT.
007510 320-EXIT.
007520     EXIT.
007530
007540*****************************************************************
007550*    330 - STOCK IS ONLY EVER DECREASED HERE, AND ONLY AFTER THE
007560*    WHOLE ORDER HAS VALIDATED - A REJECTED ORDER NEVER TOUCHES
007570*    STOCK ON HAND (TS0055).
007580*****************************************************************
007590 330-DECREASE-PRODUCT-STOCK.
007600     MOVE WS-REQ-ITEM-PROD-ID (ITM-IDX) TO WS-LOOKUP-PROD-ID.
007610     PERFORM 500-FIND-PRODUCT-BY-ID THRU 500-EXIT.
007620     IF WS-PROD-FOUND
007630         SUBTRACT WS-REQ-ITEM-QTY (ITM-IDX)
007640             FROM WS-PROD-STOCK-QTY (PRD-IDX)
007650     END-IF.
007660 330-EXIT.
007670     EXIT.
007680
007690*****************************************************************
007700*    360 - ORDER-LEVEL VALIDATION, APPLIED AFTER EVERY ITEM HAS
007710*    PRICED CLEAN.  A BLANK WS-REQ-REJECT-REASON ON EXIT MEANS
007720*    THE ORDER IS GOOD TO ACCEPT.
007730*****************************************************************
007740 360-VALIDATE-ORDER-LEVEL.
007750     IF WS-REQ-CUST-ID NOT > 0
007760         MOVE 'ORDER INVALID-NO CUST' TO WS-REQ-REJECT-REASON
007770     ELSE
007780         IF WS-REQ-TOTAL-AMT < 0
007790             MOVE 'ORDER INVALID-NEG TOTL' TO WS-REQ-REJECT-REASON
007800         ELSE
007810             IF WS-REQ-ITEM-COUNT = 0
007820                 MOVE 'ORDER INVALID-NO ITEMS' TO
007830                     WS-REQ-REJECT-REASON
007840             END-IF
007850         END-IF
007860     END-IF.
007870 360-EXIT.
007880     EXIT.
007890
007900*****************************************************************
007910*    400/450 - LIFECYCLE TRANSACTIONS.  THE TARGET ORDER IS
007920*    LOCATED BY DIRECT INDEXING (THE TABLE SUBSCRIPT IS THE
007930*    ORDER NUMBER) SINCE EVERY ORDER REFERENCED WAS ACCEPTED
007940*    EARLIER IN THIS SAME RUN.  EITHER ONE IS ALLOWED ONLY WHEN
007950*    THE ORDER IS STILL IN CREATED STATUS (TS0265).
007960*****************************************************************
007970 400-APPLY-CANCEL-TXN.
007980     MOVE TXN-REQ-ID   TO WS-REQ-ID.
007990     MOVE TXN-ORDER-ID TO WS-ASSIGNED-ORDER-ID.
008000     MOVE SPACES TO WS-REQ-REJECT-REASON.
008010     MOVE 0 TO WS-RPT-ORDER-TOTAL.
008020     IF WS-ASSIGNED-ORDER-ID > 0
008030             AND WS-ASSIGNED-ORDER-ID <= WS-ORDER-COUNT
008040         SET ORD-IDX TO WS-ASSIGNED-ORDER-ID
008050         IF WS-ORD-IS-CREATED (ORD-IDX)
008060             MOVE 'CANCELLED' TO WS-ORD-STATUS (ORD-IDX)
008070             MOVE 'CANCELLED' TO WS-DISPOSITION
008080             MOVE WS-ORD-TOTAL-AMOUNT (ORD-IDX)
008090                TO WS-RPT-ORDER-TOTAL
008100             ADD 1 TO WS-CANCELS-APPLIED-CNT
008110         ELSE
008120             MOVE 'CANNOT CANCEL' TO WS-REQ-REJECT-REASON
008130             MOVE 'TXN REJECTED' TO WS-DISPOSITION
008140             ADD 1 TO WS-LIFECYCLE-REJECTED-CNT
008150         END-IF
008160     ELSE
008170         MOVE 'CANNOT CANCEL' TO WS-REQ-REJECT-REASON
008180         MOVE 'TXN REJECTED' TO WS-DISPOSITION
008190         ADD 1 TO WS-LIFECYCLE-REJECTED-CNT
008200     END-IF.
008210     PERFORM 810-WRITE-DETAIL-LINE THRU 810-EXIT.
008220 400-EXIT.
008230     EXIT.
008240
008250 450-APPLY-PAY-TXN.
008260     MOVE TXN-REQ-ID   TO WS-REQ-ID.
008270     MOVE TXN-ORDER-ID TO WS-ASSIGNED-ORDER-ID.
008280     MOVE SPACES TO WS-REQ-REJECT-REASON.
008290     MOVE 0 TO WS-RPT-ORDER-TOTAL.
008300     IF WS-ASSIGNED-ORDER-ID > 0
008310             AND WS-ASSIGNED-ORDER-ID <= WS-ORDER-COUNT
008320         SET ORD-IDX TO WS-ASSIGNED-ORDER-ID
008330         IF WS-ORD-IS-CREATED (ORD-IDX)
008340             MOVE 'PAID' TO WS-ORD-STATUS (ORD-IDX)
008350             MOVE 'PAID' TO WS-DISPOSITION
008360             MOVE WS-ORD-TOTAL-AMOUNT (ORD-IDX)
008370                TO WS-RPT-ORDER-TOTAL
008380             ADD 1 TO WS-PAYS-APPLIED-CNT
008390         ELSE
008400             MOVE 'CANNOT PAY' TO WS-REQ-REJECT-REASON
008410             MOVE 'TXN REJECTED' TO WS-DISPOSITION
008420             ADD 1 TO WS-LIFECYCLE-REJECTED-CNT
008430         END-IF
008440     ELSE
008450         MOVE 'CANNOT PAY' TO WS-REQ-REJECT-REASON
008460         MOVE 'TXN REJECTED' TO WS-DISPOSITION
008470         ADD 1 TO WS-LIFECYCLE-REJECTED-CNT
008480     END-IF.
008490     PERFORM 810-WRITE-DETAIL-LINE THRU 810-EXIT.
008500 450-EXIT.
008510     EXIT.
008520
008530*****************************************************************
008540*    500 SERIES - TABLE LOOKUPS.  BOTH MASTERS ARRIVE SORTED
008550*    ASCENDING BY KEY SO A BINARY SEARCH APPLIES.
008560*****************************************************************
008570 500-FIND-PRODUCT-BY-ID.
008580     MOVE 'N' TO WS-PROD-FOUND-SW.
008590     IF WS-PROD-COUNT > 0
008600         SET PRD-IDX TO 1
008610         SEARCH ALL WS-PROD-ENTRY
008620             WHEN WS-PROD-ID (PRD-IDX) = WS-LOOKUP-PROD-ID
008630                 MOVE 'Y' TO WS-PROD-FOUND-SW
008640         END-SEARCH
008650     END-IF.
008660 500-EXIT.
008670     EXIT.
008680
008690 520-FIND-CUSTOMER-BY-ID.
008700     MOVE 'N' TO WS-CUST-FOUND-SW.
008710     IF WS-CUST-COUNT > 0
008720         SET CUS-IDX TO 1
008730         SEARCH ALL WS-CUST-ENTRY
008740             WHEN WS-CUST-ID (CUS-IDX) = WS-LOOKUP-CUST-ID
008750                 MOVE 'Y' TO WS-CUST-FOUND-SW
008760         END-SEARCH
008770     END-IF.
008780 520-EXIT.
008790     EXIT.
008800
008810*****************************************************************
008820*    540/545 - IDEMPOTENCY KEY CHECK (TS0071).  THE ORDER TABLE
008830*    IS NOT KEPT IN KEY SEQUENCE SO THIS IS A LINEAR SCAN - RUN
008840*    VOLUMES ON THIS BATCH DO NOT JUSTIFY SORTING IT JUST FOR
008850*    THIS CHECK.
008860*****************************************************************
008870 540-FIND-DUPLICATE-IDEMP-KEY.
008880     MOVE 'N' TO WS-DUP-FOUND-SW.
008890     MOVE 0 TO WS-ASSIGNED-ORDER-ID.
008900     IF WS-REQ-IDEMP-KEY NOT = SPACES
008910         PERFORM 545-CHECK-ONE-ORDER-IDEMP THRU 545-EXIT
008920             VARYING ORD-IDX FROM 1 BY 1
008930             UNTIL ORD-IDX > WS-ORDER-COUNT OR WS-DUP-FOUND
008940     END-IF.
008950 540-EXIT.
008960     EXIT.
008970
008980 545-CHECK-ONE-ORDER-IDEMP.
008990     IF WS-ORD-IDEMP-KEY (ORD-IDX) = WS-REQ-IDEMP-KEY
009000         MOVE 'Y' TO WS-DUP-FOUND-SW
009010         MOVE WS-ORD-ID (ORD-IDX) TO WS-ASSIGNED-ORDER-ID
009020         MOVE WS-ORD-TOTAL-AMOUNT (ORD-IDX) TO WS-RPT-ORDER-TOTAL
009030     END-IF.
009040 545-EXIT.
009050     EXIT.
009060
009070*****************************************************************
009080*    600/610 - THE REQUEST HAS VALIDATED CLEAN.  ASSIGN THE NEXT
009090*    ORDER NUMBER, FILE THE ORDER IN TABLE AS CREATED, DECREASE
009100*    STOCK FOR EVERY ITEM, AND WRITE THE ITEMS-OUT RECORDS.  THE
009110*    ORDER ITSELF IS NOT WRITTEN NOW - SEE 860.
009120*****************************************************************
009130 600-ASSIGN-NEW-ORDER.
009140     ADD 1 TO WS-NEXT-ORDER-NUM.
009150     MOVE WS-NEXT-ORDER-NUM TO WS-ASSIGNED-ORDER-ID.
009160     ADD 1 TO WS-ORDER-COUNT.
009170     SET ORD-IDX TO WS-ORDER-COUNT.
009180     MOVE WS-ASSIGNED-ORDER-ID  TO WS-ORD-ID (ORD-IDX).
009190     MOVE WS-REQ-CUST-ID        TO WS-ORD-CUST-ID (ORD-IDX).
009200     MOVE WS-REQ-TOTAL-AMT      TO WS-ORD-TOTAL-AMOUNT (ORD-IDX).
009210     MOVE 'CREATED'             TO WS-ORD-STATUS (ORD-IDX).
009220     MOVE WS-REQ-IDEMP-KEY      TO WS-ORD-IDEMP-KEY (ORD-IDX).
009230     PERFORM 330-DECREASE-PRODUCT-STOCK THRU 330-EXIT
009240         VARYING ITM-IDX FROM 1 BY 1
009250         UNTIL ITM-IDX > WS-REQ-ITEM-COUNT.
009260     PERFORM 610-WRITE-ONE-ORDER-ITEM THRU 610-EXIT
009270         VARYING ITM-IDX FROM 1 BY 1
009280         UNTIL ITM-IDX > WS-REQ-ITEM-COUNT.
009290     MOVE 'ACCEPTED' TO WS-DISPOSITION.
009300     MOVE SPACES TO WS-REQ-REJECT-REASON.
009310     MOVE WS-REQ-TOTAL-AMT TO WS-RPT-ORDER-TOTAL.
009320     ADD 1 TO WS-ORDERS-ACCEPTED-CNT.
009330     ADD WS-REQ-TOTAL-AMT TO WS-ORDERS-ACCEPTED-VAL.
009340     PERFORM 810-WRITE-DETAIL-LINE THRU 810-EXIT.
009350 600-EXIT.
009360     EXIT.
009370
009380 610-WRITE-ONE-ORDER-ITEM.
009390     INITIALIZE ITM-OUT-REC.
009400     MOVE WS-ASSIGNED-ORDER-ID            TO ITM-OUT-ORDER-ID.
009410     MOVE WS-REQ-ITEM-PROD-ID (ITM-IDX)   TO ITM-OUT-PRODUCT-ID.
009420     MOVE WS-REQ-ITEM-PRICE (ITM-IDX)     TO ITM-OUT-UNIT-PRICE.
009430     MOVE WS-REQ-ITEM-QTY (ITM-IDX)       TO ITM-OUT-QUANTITY.
009440     MOVE WS-REQ-ITEM-LINE-TOTAL (ITM-IDX) TO ITM-OUT-LINE-TOTAL.
009450     WRITE ITM-OUT-REC.
009460     IF WS-ITEMOUT-STATUS NOT = '00'
009470         DISPLAY 'TSORD100 - ERROR WRITING ITEMS-OUT, RC='
009480                 WS-ITEMOUT-STATUS
009490     END-IF.
009500 610-EXIT.
009510     EXIT.
009520
009530*****************************************************************
009540*    700/790 - FILE OPEN AND CLOSE.
009550*****************************************************************
009560 700-OPEN-FILES.
009570     OPEN INPUT PRODUCTS-IN.
009580     IF WS-PRODIN-STATUS NOT = '00'
009590         DISPLAY 'TSORD100 - ERROR OPENING PRODUCTS-IN, RC='
009600                 WS-PRODIN-STATUS
009610         PERFORM 900-ABEND-FILE-ERROR THRU 900-EXIT
009620     END-IF.
009630     OPEN INPUT CUSTOMERS-IN.
009640     IF WS-CUSTIN-STATUS NOT = '00'
009650         DISPLAY 'TSORD100 - ERROR OPENING CUSTOMERS-IN, RC='
009660                 WS-CUSTIN-STATUS
009670         PERFORM 900-ABEND-FILE-ERROR THRU 900-EXIT
009680     END-IF.
009690     OPEN INPUT ORDERS-TXN.
009700     IF WS-ORDTXN-STATUS NOT = '00'
009710         DISPLAY 'TSORD100 - ERROR OPENING ORDERS-TXN, RC='
009720                 WS-ORDTXN-STATUS
009730         PERFORM 900-ABEND-FILE-ERROR THRU 900-EXIT
009740     END-IF.
009750     OPEN OUTPUT PRODUCTS-OUT.
009760     IF WS-PRODOUT-STATUS NOT = '00'
009770         DISPLAY 'TSORD100 - ERROR OPENING PRODUCTS-OUT, RC='
009780                 WS-PRODOUT-STATUS
009790         PERFORM 900-ABEND-FILE-ERROR THRU 900-EXIT
009800     END-IF.
009810     OPEN OUTPUT ORDERS-OUT.
009820     IF WS-ORDOUT-STATUS NOT = '00'
009830         DISPLAY 'TSORD100 - ERROR OPENING ORDERS-OUT, RC='
009840                 WS-ORDOUT-STATUS
009850         PERFORM 900-ABEND-FILE-ERROR THRU 900-EXIT
009860     END-IF.
009870     OPEN OUTPUT ITEMS-OUT.
009880     IF WS-ITEMOUT-STATUS NOT = '00'
009890         DISPLAY 'TSORD100 - ERROR OPENING ITEMS-OUT, RC='
009900                 WS-ITEMOUT-STATUS
009910         PERFORM 900-ABEND-FILE-ERROR THRU 900-EXIT
009920     END-IF.
009930     OPEN OUTPUT REPORT-OUT.
009940     IF WS-RPTOUT-STATUS NOT = '00'
009950         DISPLAY 'TSORD100 - ERROR OPENING REPORT-OUT, RC='
009960                 WS-RPTOUT-STATUS
009970         PERFORM 900-ABEND-FILE-ERROR THRU 900-EXIT
009980     END-IF.
009990 700-EXIT.
010000     EXIT.
010010
010020 790-CLOSE-FILES.
010030     CLOSE PRODUCTS-IN CUSTOMERS-IN ORDERS-TXN
010040           PRODUCTS-OUT ORDERS-OUT ITEMS-OUT REPORT-OUT.
010050 790-EXIT.
010060     EXIT.
010070
010080*****************************************************************
010090*    800/810 - CONTROL REPORT.  DETAIL LINES ARE SUPPRESSED WHEN
010100*    THE OPERATOR SETS UPSI-0 ON FOR A TOTALS-ONLY MONTH-END RUN
010110*    (TS0318) - THE SUMMARY STILL PRINTS EVERY TIME.
010120*****************************************************************
010130 800-INIT-REPORT.
010140     WRITE REPORT-RECORD FROM RPT-TITLE-LINE
010150         AFTER ADVANCING PAGE.
010160     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR
010170         AFTER ADVANCING 2 LINES.
010180 800-EXIT.
010190     EXIT.
010200
010210 810-WRITE-DETAIL-LINE.
010220     IF TS-SUPPRESS-DETAIL-OFF
010230         MOVE WS-REQ-ID          TO RPT-REQ-ID
010240         MOVE WS-DISPOSITION     TO RPT-DISPOSITION
010250         MOVE WS-ASSIGNED-ORDER-ID TO RPT-ORDER-ID
010260         MOVE WS-RPT-ORDER-TOTAL TO RPT-ORDER-TOTAL
010270         MOVE WS-REQ-REJECT-REASON TO RPT-REASON
010280         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
010290             AFTER ADVANCING 1 LINE
010300     END-IF.
010310 810-EXIT.
010320     EXIT.
010330
010340*****************************************************************
010350*    850/860 - END OF RUN MASTERS.  THE PRODUCT MASTER CARRIES
010360*    THE UPDATED STOCK-ON-HAND; THE ORDER MASTER CARRIES EACH
010370*    ORDER'S FINAL STATUS AFTER EVERY LIFECYCLE TXN IN THE RUN
010380*    HAS BEEN APPLIED.
010390*****************************************************************
010400 850-WRITE-PRODUCT-MASTER-OUT.
010410     INITIALIZE PRD-OUT-REC.
010420     MOVE WS-PROD-ID (PRD-IDX)        TO PRD-OUT-ID.
010430     MOVE WS-PROD-SKU (PRD-IDX)       TO PRD-OUT-SKU.
010440     MOVE WS-PROD-NAME (PRD-IDX)      TO PRD-OUT-NAME.
010450     MOVE WS-PROD-PRICE (PRD-IDX)     TO PRD-OUT-PRICE.
010460     MOVE WS-PROD-STOCK-QTY (PRD-IDX) TO PRD-OUT-STOCK-QTY.
010465     MOVE WS-PROD-ACTIVE-SW (PRD-IDX) TO PRD-OUT-ACTIVE-SW.
010480     WRITE PRD-OUT-REC.
010490 850-EXIT.
010500     EXIT.
010510
010520 860-WRITE-ORDER-MASTER-OUT.
010525     INITIALIZE ORD-OUT-REC.
010530     MOVE WS-ORD-ID (ORD-IDX)           TO ORD-OUT-ID.
010540     MOVE WS-ORD-CUST-ID (ORD-IDX)      TO ORD-OUT-CUST-ID.
010550     MOVE WS-ORD-TOTAL-AMOUNT (ORD-IDX) TO ORD-OUT-TOTAL-AMOUNT.
010560     MOVE WS-ORD-STATUS (ORD-IDX)       TO ORD-OUT-STATUS.
010570     MOVE WS-ORD-IDEMP-KEY (ORD-IDX)    TO ORD-OUT-IDEMP-KEY.
010590     WRITE ORD-OUT-REC.
010600 860-EXIT.
010610     EXIT.
010620
010630*****************************************************************
010640*    880 - CONTROL TOTALS.  ALWAYS PRINTED, EVEN WHEN THE DETAIL
010650*    LINES WERE SUPPRESSED BY UPSI-0.
010660*****************************************************************
010670 880-PRINT-SUMMARY-TOTALS.
010680     MOVE SPACES TO RPT-SUMMARY-LINE.
010690     MOVE 'ORDERS ACCEPTED'       TO RPT-SUM-LABEL.
010700     MOVE WS-ORDERS-ACCEPTED-CNT  TO RPT-SUM-COUNT.
010710     MOVE WS-ORDERS-ACCEPTED-VAL  TO RPT-SUM-VALUE.
010720     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE
010730         AFTER ADVANCING 2 LINES.
010740     MOVE SPACES TO RPT-SUMMARY-LINE.
010750     MOVE 'REQUESTS REJECTED'     TO RPT-SUM-LABEL.
010760     MOVE WS-REQUESTS-REJECTED-CNT TO RPT-SUM-COUNT.
010770     MOVE 0                       TO RPT-SUM-VALUE.
010780     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE
010790         AFTER ADVANCING 1 LINE.
010800     MOVE SPACES TO RPT-SUMMARY-LINE.
010810     MOVE 'DUPLICATES RETURNED'   TO RPT-SUM-LABEL.
010820     MOVE WS-DUPLICATES-CNT       TO RPT-SUM-COUNT.
010830     MOVE 0                       TO RPT-SUM-VALUE.
010840     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE
010850         AFTER ADVANCING 1 LINE.
010860     MOVE SPACES TO RPT-SUMMARY-LINE.
010870     MOVE 'CANCELS APPLIED'       TO RPT-SUM-LABEL.
010880     MOVE WS-CANCELS-APPLIED-CNT  TO RPT-SUM-COUNT.
010890     MOVE 0                       TO RPT-SUM-VALUE.
010900     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE
010910         AFTER ADVANCING 1 LINE.
010920     MOVE SPACES TO RPT-SUMMARY-LINE.
010930     MOVE 'PAYS APPLIED'          TO RPT-SUM-LABEL.
010940     MOVE WS-PAYS-APPLIED-CNT     TO RPT-SUM-COUNT.
010950     MOVE 0                       TO RPT-SUM-VALUE.
010960     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE
010970         AFTER ADVANCING 1 LINE.
010980     MOVE SPACES TO RPT-SUMMARY-LINE.
010990     MOVE 'LIFECYCLE TXNS REJECTED' TO RPT-SUM-LABEL.
011000     MOVE WS-LIFECYCLE-REJECTED-CNT TO RPT-SUM-COUNT.
011010     MOVE 0                       TO RPT-SUM-VALUE.
011020     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE
011030         AFTER ADVANCING 1 LINE.
011040 880-EXIT.
011050     EXIT.
011060
011070*****************************************************************
011080*    900 - FATAL FILE ERROR.  FORCES EVERY DRIVING LOOP TO EOF
011090*    SO THE PROGRAM FALLS THROUGH TO CLOSE AND ENDS WITH A
011100*    NON-ZERO RETURN-CODE FOR THE JOB SCHEDULER.
011110*****************************************************************
011120 900-ABEND-FILE-ERROR.
011130     DISPLAY 'TSORD100 - TERMINATING DUE TO FILE ERROR'.
011140     MOVE 16 TO RETURN-CODE.
011150     MOVE 'Y' TO WS-PRODIN-EOF-SW.
011160     MOVE 'Y' TO WS-CUSTIN-EOF-SW.
011170     MOVE 'Y' TO WS-TXN-EOF-SW.
011180 900-EXIT.
011190     EXIT.
