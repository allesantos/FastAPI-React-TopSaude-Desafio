000100*****************************************************************
000200*
000300*   COPYBOOK:  ORDTRAN
000400*
000500*   ORDER-REQUEST TRANSACTION RECORD.  FIXED LENGTH 80.  ONE
000600*   'H' (HEADER) RECORD OPENS A REQUEST, FOLLOWED BY ONE OR
000700*   MORE 'I' (ITEM) RECORDS FOR THAT SAME TXN-REQ-ID.  A 'C'
000800*   OR 'P' RECORD CARRIES A LIFECYCLE REQUEST (CANCEL/PAY)
000850*   AGAINST AN ORDER ALREADY ACCEPTED EARLIER IN THIS RUN.
000900*   THREE REDEFINITIONS GIVE EACH TXN-TYPE ITS OWN FIELD VIEW
001000*   OVER THE SAME 80-BYTE SLOT.
001100*
001200* 1991-05-14  RBT  ORIGINAL LAYOUT, ADD/UPDATE ONLY.      TS0052
001300* 1994-11-09  RBT  ADDED 'I' ITEM VIEW FOR MULTI-LINE     TS0118
001400*                  ORDERS.
001500* 1998-12-21  LMF  Y2K REVIEW - NO DATE FIELDS ON THIS    TSY2K07
001600*                  RECORD, NO CHANGE REQUIRED.
001700* 2002-03-11  DJV  ADDED 'C' AND 'P' LIFECYCLE VIEW.      TS0265
001800*****************************************************************
001900
002000 01  ORDER-TXN-REC.
002100*    'H' HEADER / 'I' ITEM / 'C' CANCEL / 'P' PAY.
002200     05  TXN-TYPE                   PIC X(1).
002300         88  TXN-IS-HEADER               VALUE 'H'.
002400         88  TXN-IS-ITEM                 VALUE 'I'.
002500         88  TXN-IS-CANCEL               VALUE 'C'.
002600         88  TXN-IS-PAY                  VALUE 'P'.
002700*    REQUEST (ORDER) GROUPING NUMBER - COMMON TO ALL TYPES.
002800     05  TXN-REQ-ID                 PIC 9(6).
002900*    REMAINDER OF THE RECORD - TYPE-DEPENDENT, SEE THE
003000*    REDEFINITIONS BELOW.
003100     05  TXN-DETAIL                 PIC X(73).
003200
003300 01  ORDER-TXN-HDR-REC REDEFINES ORDER-TXN-REC.
003400     05  FILLER                     PIC X(7).
003500*    ORDERING CUSTOMER NUMBER.
003600     05  TXN-CUST-ID                PIC 9(6).
003700*    IDEMPOTENCY KEY - BLANK MEANS NONE SUPPLIED.
003800     05  TXN-IDEMP-KEY              PIC X(20).
003900     05  FILLER                     PIC X(47).
004000
004100 01  ORDER-TXN-ITEM-REC REDEFINES ORDER-TXN-REC.
004200     05  FILLER                     PIC X(7).
004300*    PRODUCT NUMBER ORDERED.
004400     05  TXN-PROD-ID                PIC 9(6).
004500*    UNITS ORDERED - MUST BE GREATER THAN ZERO.
004600     05  TXN-QUANTITY               PIC 9(4).
004700     05  FILLER                     PIC X(63).
004800
004900 01  ORDER-TXN-CTLPAY-REC REDEFINES ORDER-TXN-REC.
005000     05  FILLER                     PIC X(7).
005100*    TARGET ORDER NUMBER FOR THE CANCEL/PAY REQUEST.
005200     05  TXN-ORDER-ID               PIC 9(6).
005300     05  FILLER                     PIC X(67).
