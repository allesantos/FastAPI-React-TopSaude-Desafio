000100*****************************************************************
000200*
000300*   COPYBOOK:  CUSTMSTR
000400*
000500*   CUSTOMER MASTER RECORD.  FIXED LENGTH 100.  ONE RECORD PER
000600*   REGISTERED BUYER, SORTED ASCENDING BY :TAG:-ID BEFORE THIS
000700*   RUN.  THE DOCUMENT FIELD HOLDS A BRAZILIAN CPF (11 DIGITS,
000800*   INDIVIDUAL) OR CNPJ (14 DIGITS, COMPANY) NUMBER, STORED
000900*   LEFT-JUSTIFIED AND DIGITS-ONLY - PUNCTUATION IS STRIPPED
001000*   BY THE LOADING PROGRAM BEFORE THE RECORD IS KEPT IN TABLE.
001100*
001200*        COPY CUSTMSTR REPLACING ==:TAG:== BY ==CUS-IN==.
001300*
001400* 1991-04-02  RBT  ORIGINAL LAYOUT - TICKET TS-0041.      TS0041
001500* 1996-02-08  PQC  ADDED CUST-EMAIL FOR DISPATCH NOTICES. TS0156
001600* 1998-12-21  LMF  Y2K REVIEW - NO DATE FIELDS ON THIS    TSY2K07
001700*                  RECORD, NO CHANGE REQUIRED.
001800* 2001-09-05  DJV  DOCUMENT WIDENED FROM 11 TO 14 TO      TS0244
001900*                  ACCEPT CNPJ COMPANY ACCOUNTS.
002000*****************************************************************
002100
002200 01  :TAG:-REC.
002300*    CUSTOMER NUMBER - MUST BE GREATER THAN ZERO.
002400     05  :TAG:-ID                   PIC 9(6).
002500*    CUSTOMER NAME - MUST NOT BE BLANK.
002600     05  :TAG:-NAME                 PIC X(30).
002700*    E-MAIL ADDRESS - FORMAT-CHECKED AT LOAD TIME.
002800     05  :TAG:-EMAIL                PIC X(40).
002900*    CPF (11 DIGITS) OR CNPJ (14 DIGITS), DIGITS ONLY,
003000*    LEFT-JUSTIFIED, SPACE-FILLED TO THE RIGHT.
003100     05  :TAG:-DOCUMENT             PIC X(14).
003200*    ACTIVE/INACTIVE SWITCH FOR THE CUSTOMER ACCOUNT.
003300     05  :TAG:-ACTIVE-SW            PIC X(1).
003400         88  :TAG:-IS-ACTIVE             VALUE 'Y'.
003500         88  :TAG:-IS-INACTIVE           VALUE 'N'.
003600*    RESERVED FOR FUTURE USE.
003700     05  FILLER                     PIC X(9).
